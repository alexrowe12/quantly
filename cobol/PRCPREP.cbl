000100*****************************************************************         
000200* PROGRAM    : PRCPREP                                                    
000300* SYSTEM     : RSI MEAN-REVERSION BACKTEST - STEP 1 OF 3                  
000400* PURPOSE    : READS THE RAW END-OF-DAY/INTRADAY PRICE EXTRACT,           
000500*              DROPS THE EXTRACT ROW-NUMBER, SORTS THE BARS               
000600*              ASCENDING BY BAR-DATE/BAR-TIME AND DROPS ANY BAR           
000700*              THAT SHARES A DATE/TIME KEY WITH THE BAR AHEAD OF          
000800*              IT.  OUTPUT IS THE CLEANED BAR TABLE CONSUMED BY           
000900*              THE INDICATOR STEP (INDCALC).                              
001000* TECTONICS  : COBC                                                       
001100*-----------------------------------------------------------------        
001200* CHANGE LOG                                                              
001300*-----------------------------------------------------------------        
001400* 1991-03-11 SRP  ORIGINAL PROGRAM, STEP 1 OF THE OVERNIGHT       RSI0001 
001500*                 BACKTEST RUN.                                   RSI0001 
001600* 1991-09-02 SRP  CORRECTED SORT KEY - WAS BAR-TIME/BAR-DATE,     RSI0017 
001700*                 SHOULD BE BAR-DATE/BAR-TIME.                    RSI0017 
001800* 1993-01-20 DWK  ADDED DUPLICATE-BAR COUNTER TO RUN BANNER.      RSI0062 
001900* 1995-11-08 DWK  RAW EXTRACT WIDENED - VOLUME GREW FROM          RSI0139 
002000*                 9(09) TO 9(12), CUSTOMER HIT OVERFLOW ON        RSI0139 
002100*                 A HIGH-VOLUME SESSION.                          RSI0139 
002200* 1998-12-03 SRP  Y2K REMEDIATION - BAR-DATE AND THE SORT KEY     Y2K0041 
002300*                 NOW CARRY A 4-DIGIT YEAR THROUGHOUT.            Y2K0041 
002400* 2001-04-17 MTC  FILE STATUS CHECKING ADDED ON OPEN OF THE       RSI0208 
002500*                 RAW EXTRACT - WAS SILENTLY PROCESSING AN        RSI0208 
002600*                 EMPTY FILE AFTER A FAILED FTP TRANSFER.         RSI0208 
002700* 2006-07-30 MTC  MOVED THE DUPLICATE TEST AHEAD OF THE SORT      RSI0311 
002800*                 OUTPUT PROCEDURE KEY-BREAK TEST, PER AUDIT.     RSI0311 
002900*****************************************************************         
003000 IDENTIFICATION DIVISION.                                                 
003100*****************************************************************         
003200 PROGRAM-ID.    PRCPREP.                                                  
003300 AUTHOR.        S R PRAJAPATI.                                            
003400 INSTALLATION.  INVENTORY GROWTH AND SECURITIES LTD - IT BATCH.           
003500 DATE-WRITTEN.  03-11-1991.                                               
003600 DATE-COMPILED.                                                           
003700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000*****************************************************************         
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     UPSI-0 IS WS-RERUN-SWITCH.                                           
004500*                                                                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*                                                                         
004900     SELECT RAW-PRICE-FILE ASSIGN TO RAWPRICE                             
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         ACCESS MODE IS SEQUENTIAL                                        
005200         FILE STATUS IS WS-RAW-STATUS.                                    
005300*                                                                         
005400     SELECT CLN-PRICE-FILE ASSIGN TO CLNPRICE                             
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         ACCESS MODE IS SEQUENTIAL                                        
005700         FILE STATUS IS WS-CLN-STATUS.                                    
005800*                                                                         
005900     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.                             
006000*                                                                         
006100*****************************************************************         
006200 DATA DIVISION.                                                           
006300*****************************************************************         
006400 FILE SECTION.                                                            
006500*                                                                         
006600* RAW EXTRACT - ONE ROW PER BAR, ROW-NUMBER STILL ON THE FRONT.           
006700 FD  RAW-PRICE-FILE                                                       
006800     RECORDING MODE IS F.                                                 
006900 01  RAW-PRICE-REC.                                                       
007000     05  RP-SEQ-NO               PIC 9(08).                               
007100     05  RP-BAR-DATE             PIC 9(08).                               
007200     05  RP-BAR-TIME             PIC 9(06).                               
007300     05  RP-OPEN-PX              PIC S9(07)V9(04).                        
007400     05  RP-HIGH-PX              PIC S9(07)V9(04).                        
007500     05  RP-LOW-PX               PIC S9(07)V9(04).                        
007600     05  RP-CLOSE-PX             PIC S9(07)V9(04).                        
007700     05  RP-VOLUME               PIC 9(12).                               
007800     05  FILLER                  PIC X(02).                               
007810 01  RAW-PRICE-KEY-ALT REDEFINES RAW-PRICE-REC.                           
007820     05  RP-KEY-NUM              PIC 9(16).                               
007830     05  FILLER                  PIC X(64).                               
007900*                                                                         
008000* CLEANED BAR TABLE - SORTED, DE-DUPLICATED, NO ROW-NUMBER.               
008100 FD  CLN-PRICE-FILE                                                       
008200     RECORDING MODE IS F.                                                 
008300     COPY CLNPXREC.                                                       
008400*                                                                         
008500 SD  SORT-WORK-FILE.                                                      
008600 01  SORT-WORK-REC.                                                       
008700     05  SW-BAR-DATE             PIC 9(08).                               
008800     05  SW-BAR-TIME             PIC 9(06).                               
008900     05  SW-OPEN-PX              PIC S9(07)V9(04).                        
009000     05  SW-HIGH-PX              PIC S9(07)V9(04).                        
009100     05  SW-LOW-PX               PIC S9(07)V9(04).                        
009200     05  SW-CLOSE-PX             PIC S9(07)V9(04).                        
009300     05  SW-VOLUME               PIC 9(12).                               
009400     05  FILLER                  PIC X(10).                               
009410 01  SORT-WORK-ALPHA REDEFINES SORT-WORK-REC PIC X(80).                   
009500*                                                                         
009600*****************************************************************         
009700 WORKING-STORAGE SECTION.                                                 
009800*****************************************************************         
009900 01  SYSTEM-DATE-AND-TIME.                                                
010000     05  CURRENT-DATE.                                                    
010100         10  CURRENT-YEAR        PIC 9(02).                               
010200         10  CURRENT-MONTH       PIC 9(02).                               
010300         10  CURRENT-DAY         PIC 9(02).                               
010400     05  CURRENT-TIME.                                                    
010500         10  CURRENT-HOUR        PIC 9(02).                               
010600         10  CURRENT-MINUTE      PIC 9(02).                               
010700         10  CURRENT-SECOND      PIC 9(02).                               
010800         10  CURRENT-HNDSEC      PIC 9(02).                               
010900     05  FILLER                  PIC X(02).                               
011000*                                                                         
011100 01  WS-RAW-STATUS               PIC X(02) VALUE SPACES.                  
011200     88  WS-RAW-STATUS-OK                  VALUE '00'.                    
011300     88  WS-RAW-STATUS-EOF                 VALUE '10'.                    
011400 01  WS-CLN-STATUS               PIC X(02) VALUE SPACES.                  
011500     88  WS-CLN-STATUS-OK                  VALUE '00'.                    
011600*                                                                         
011700 01  WS-SWITCHES.                                                         
011800     05  WS-RAW-EOF-SW           PIC X     VALUE 'N'.                     
011900         88  RAW-EOF                       VALUE 'Y'.                     
012000     05  WS-SORT-EOF-SW          PIC X     VALUE 'N'.                     
012100         88  SORT-EOF                      VALUE 'Y'.                     
012200     05  WS-FIRST-REC-SW         PIC X     VALUE 'Y'.                     
012300         88  FIRST-REC                     VALUE 'Y'.                     
012400     05  FILLER                  PIC X(05).                               
012500*                                                                         
012600 01  WS-RUN-COUNTERS.                                                     
012700     05  WS-READ-COUNT           PIC 9(07) COMP.                          
012800     05  WS-RELEASE-COUNT        PIC 9(07) COMP.                          
012900     05  WS-RETURN-COUNT         PIC 9(07) COMP.                          
013000     05  WS-DUP-COUNT            PIC 9(07) COMP.                          
013100     05  FILLER                  PIC X(04).                               
013200*                                                                         
013300 01  WS-PREV-KEY.                                                         
013400     05  WS-PREV-BAR-DATE        PIC 9(08).                               
013500     05  WS-PREV-BAR-TIME        PIC 9(06).                               
013600     05  FILLER                  PIC X(02).                               
013700 01  WS-PREV-KEY-X REDEFINES WS-PREV-KEY.                                 
013800     05  WS-PREV-KEY-NUM         PIC 9(14).                               
013900*                                                                         
014000 01  WS-ERR-FIELDS.                                                       
014100     05  WS-ERR-MSG              PIC X(40).                               
014200     05  WS-ERR-CDE              PIC X(02).                               
014300     05  WS-ERR-PROC             PIC X(20).                               
014400     05  FILLER                  PIC X(10).                               
014500*                                                                         
014600*****************************************************************         
014700 PROCEDURE DIVISION.                                                      
014800*****************************************************************         
014900 A0001-MAIN.                                                              
015000*                                                                         
015100     ACCEPT CURRENT-DATE FROM DATE.                                       
015200     ACCEPT CURRENT-TIME FROM TIME.                                       
015300*                                                                         
015400     DISPLAY '****************************************'.                  
015500     DISPLAY 'PRCPREP - PRICE PREPARATION STEP STARTED '.                 
015600     DISPLAY 'DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'                   
015700             CURRENT-YEAR '  TIME: ' CURRENT-HOUR ':'                     
015800             CURRENT-MINUTE ':' CURRENT-SECOND.                           
015900     DISPLAY '****************************************'.                  
016000*                                                                         
016100     PERFORM B0001-INITIALIZE     THRU B0001-EXIT.                        
016200     PERFORM C0001-SORT-PRICES    THRU C0001-EXIT.                        
016300     PERFORM Y0001-DISPLAY-TOTALS THRU Y0001-EXIT.                        
016400*                                                                         
016500     STOP RUN.                                                            
016600*                                                                         
016700 A0001-EXIT.                                                              
016800     EXIT.                                                                
016900*-----------------------------------------------------------------        
017000 B0001-INITIALIZE.                                                        
017100*-----------------------------------------------------------------        
017200     INITIALIZE WS-READ-COUNT                                             
017300                WS-RELEASE-COUNT                                          
017400                WS-RETURN-COUNT                                           
017500                WS-DUP-COUNT.                                             
017600     MOVE 'N' TO WS-RAW-EOF-SW.                                           
017700     MOVE 'N' TO WS-SORT-EOF-SW.                                          
017800     MOVE 'Y' TO WS-FIRST-REC-SW.                                         
017900 B0001-EXIT.                                                              
018000     EXIT.                                                                
018100*-----------------------------------------------------------------        
018200 C0001-SORT-PRICES.                                                       
018300*-----------------------------------------------------------------        
018400* SORT VERB DRIVES BOTH THE DROP-SEQ-NO PASS (INPUT PROCEDURE)            
018500* AND THE DUPLICATE-KEY CHECK ON THE WAY BACK OUT (OUTPUT                 
018600* PROCEDURE).  THE SORT CARD ITSELF OWNS THE WORK FILE I/O.               
018700     SORT SORT-WORK-FILE                                                  
018800         ASCENDING KEY SW-BAR-DATE SW-BAR-TIME                            
018900         INPUT PROCEDURE IS D0001-RELEASE-RAW                             
019000         OUTPUT PROCEDURE IS E0001-DEDUP-RETURN.                          
019100 C0001-EXIT.                                                              
019200     EXIT.                                                                
019300*-----------------------------------------------------------------        
019400 D0001-RELEASE-RAW.                                                       
019500*-----------------------------------------------------------------        
019600     OPEN INPUT RAW-PRICE-FILE.                                           
019700*                                                                         
019800     IF NOT WS-RAW-STATUS-OK                                              
019900         MOVE 'ERROR OPENING RAW PRICE FILE'   TO WS-ERR-MSG              
020000         MOVE WS-RAW-STATUS                    TO WS-ERR-CDE              
020100         MOVE 'D0001-RELEASE-RAW'              TO WS-ERR-PROC             
020200         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
020300     END-IF.                                                              
020400*                                                                         
020500     PERFORM D0010-READ-RAW      THRU D0010-EXIT.                         
020600     PERFORM D0020-RELEASE-LOOP  THRU D0020-EXIT                          
020700         UNTIL RAW-EOF.                                                   
020800*                                                                         
020900     CLOSE RAW-PRICE-FILE.                                                
021000 D0001-EXIT.                                                              
021100     EXIT.                                                                
021200*-----------------------------------------------------------------        
021300 D0010-READ-RAW.                                                          
021400*-----------------------------------------------------------------        
021500     READ RAW-PRICE-FILE                                                  
021600         AT END                                                           
021700             SET RAW-EOF TO TRUE                                          
021800     END-READ.                                                            
021900*                                                                         
022000     IF NOT RAW-EOF                                                       
022100         ADD 1 TO WS-READ-COUNT                                           
022200     END-IF.                                                              
022300 D0010-EXIT.                                                              
022400     EXIT.                                                                
022500*-----------------------------------------------------------------        
022600 D0020-RELEASE-LOOP.                                                      
022700*-----------------------------------------------------------------        
022800* DROP RP-SEQ-NO HERE - IT NEVER REACHES THE SORT WORK RECORD.            
022900     MOVE RP-BAR-DATE   TO SW-BAR-DATE.                                   
023000     MOVE RP-BAR-TIME   TO SW-BAR-TIME.                                   
023100     MOVE RP-OPEN-PX    TO SW-OPEN-PX.                                    
023200     MOVE RP-HIGH-PX    TO SW-HIGH-PX.                                    
023300     MOVE RP-LOW-PX     TO SW-LOW-PX.                                     
023400     MOVE RP-CLOSE-PX   TO SW-CLOSE-PX.                                   
023500     MOVE RP-VOLUME     TO SW-VOLUME.                                     
023600*                                                                         
023700     RELEASE SORT-WORK-REC.                                               
023800     ADD 1 TO WS-RELEASE-COUNT.                                           
023900*                                                                         
024000     PERFORM D0010-READ-RAW THRU D0010-EXIT.                              
024100 D0020-EXIT.                                                              
024200     EXIT.                                                                
024300*-----------------------------------------------------------------        
024400 E0001-DEDUP-RETURN.                                                      
024500*-----------------------------------------------------------------        
024600     OPEN OUTPUT CLN-PRICE-FILE.                                          
024700*                                                                         
024800     IF NOT WS-CLN-STATUS-OK                                              
024900         MOVE 'ERROR OPENING CLEAN PRICE FILE' TO WS-ERR-MSG              
025000         MOVE WS-CLN-STATUS                    TO WS-ERR-CDE              
025100         MOVE 'E0001-DEDUP-RETURN'              TO WS-ERR-PROC            
025200         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
025300     END-IF.                                                              
025400*                                                                         
025500     PERFORM E0010-RETURN-REC    THRU E0010-EXIT.                         
025600     PERFORM E0020-WRITE-CLEAN   THRU E0020-EXIT                          
025700         UNTIL SORT-EOF.                                                  
025800*                                                                         
025900     CLOSE CLN-PRICE-FILE.                                                
026000 E0001-EXIT.                                                              
026100     EXIT.                                                                
026200*-----------------------------------------------------------------        
026300 E0010-RETURN-REC.                                                        
026400*-----------------------------------------------------------------        
026500     RETURN SORT-WORK-FILE                                                
026600         AT END                                                           
026700             SET SORT-EOF TO TRUE                                         
026800     END-RETURN.                                                          
026900 E0010-EXIT.                                                              
027000     EXIT.                                                                
027100*-----------------------------------------------------------------        
027200 E0020-WRITE-CLEAN.                                                       
027300*-----------------------------------------------------------------        
027400* FIRST SORTED RECORD ALWAYS GOES OUT.  AFTER THAT, A BAR THAT            
027500* SHARES THE PRIOR BAR'S DATE/TIME KEY IS A DUPLICATE AND IS              
027600* COUNTED BUT NOT WRITTEN - FIRST ONE ENCOUNTERED WINS.                   
027700     IF FIRST-REC                                                         
027800         PERFORM E0030-EMIT-RECORD THRU E0030-EXIT                        
027900         MOVE 'N' TO WS-FIRST-REC-SW                                      
028000     ELSE                                                                 
028100         IF SW-BAR-DATE = WS-PREV-BAR-DATE                                
028200            AND SW-BAR-TIME = WS-PREV-BAR-TIME                            
028300             ADD 1 TO WS-DUP-COUNT                                        
028400         ELSE                                                             
028500             PERFORM E0030-EMIT-RECORD THRU E0030-EXIT                    
028600         END-IF                                                           
028700     END-IF.                                                              
028800*                                                                         
028900     PERFORM E0010-RETURN-REC THRU E0010-EXIT.                            
029000 E0020-EXIT.                                                              
029100     EXIT.                                                                
029200*-----------------------------------------------------------------        
029300 E0030-EMIT-RECORD.                                                       
029400*-----------------------------------------------------------------        
029500     MOVE SW-BAR-DATE  TO CP-BAR-DATE.                                    
029600     MOVE SW-BAR-TIME  TO CP-BAR-TIME.                                    
029700     MOVE SW-OPEN-PX   TO CP-OPEN-PX.                                     
029800     MOVE SW-HIGH-PX   TO CP-HIGH-PX.                                     
029900     MOVE SW-LOW-PX    TO CP-LOW-PX.                                      
030000     MOVE SW-CLOSE-PX  TO CP-CLOSE-PX.                                    
030100     MOVE SW-VOLUME    TO CP-VOLUME.                                      
030200*                                                                         
030300     WRITE CLEAN-PRICE-REC.                                               
030400*                                                                         
030500     MOVE SW-BAR-DATE TO WS-PREV-BAR-DATE.                                
030600     MOVE SW-BAR-TIME TO WS-PREV-BAR-TIME.                                
030700     ADD 1 TO WS-RETURN-COUNT.                                            
030800 E0030-EXIT.                                                              
030900     EXIT.                                                                
031000*-----------------------------------------------------------------        
031100 Y0001-DISPLAY-TOTALS.                                                    
031200*-----------------------------------------------------------------        
031300     DISPLAY '----------------------------------------'.                  
031400     DISPLAY 'BARS READ FROM RAW EXTRACT : ' WS-READ-COUNT.               
031500     DISPLAY 'BARS RELEASED TO SORT      : ' WS-RELEASE-COUNT.            
031600     DISPLAY 'BARS WRITTEN TO CLEAN FILE : ' WS-RETURN-COUNT.             
031700     DISPLAY 'DUPLICATE BARS DISCARDED   : ' WS-DUP-COUNT.                
031800     DISPLAY '----------------------------------------'.                  
031900     DISPLAY 'PRCPREP - PRICE PREPARATION STEP ENDED   '.                 
032000 Y0001-EXIT.                                                              
032100     EXIT.                                                                
032200*-----------------------------------------------------------------        
032300 Y0010-ERR-HANDLING.                                                      
032400*-----------------------------------------------------------------        
032500     DISPLAY '****************************************'.                  
032600     DISPLAY '  PRCPREP ERROR HANDLING REPORT          '.                 
032700     DISPLAY '****************************************'.                  
032800     DISPLAY '  ' WS-ERR-MSG.                                             
032900     DISPLAY '  RETURN CODE: ' WS-ERR-CDE.                                
033000     DISPLAY '  PARAGRAPH  : ' WS-ERR-PROC.                               
033100     DISPLAY '****************************************'.                  
033200*                                                                         
033300     STOP RUN.                                                            
033400 Y0010-EXIT.                                                              
033500     EXIT.                                                                
