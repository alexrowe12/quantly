000100*****************************************************************         
000200* RSIRPTHD   - BACKTEST RUN REPORT, HEADING LINES.  TWO LINES             
000300*              ARE PRINTED ONCE AT THE TOP OF EVERY RUN -                 
000400*              RUN TITLE / TICKER ID / RUN DATE, THEN THE                 
000500*              TRADE-DETAIL COLUMN HEADINGS.                              
000600*-----------------------------------------------------------------        
000700* 1992-06-04 SRP  ORIGINAL TWO-LINE HEADING                       RSI0005 
000800* 2001-03-29 MTC  WIDENED TICKER-ID FOR LONGER FILE NAMES         RSI0205 
000900*****************************************************************         
001000 01  RSI-RPT-HEAD1.                                                       
001100     05  H1-LIT-1                PIC X(20) VALUE                          
001200         'RSI BACKTEST RUN - '.                                           
001300     05  H1-TICKER-ID            PIC X(20).                               
001400     05  H1-LIT-2                PIC X(11) VALUE                          
001500         '  RUN DATE '.                                                   
001600     05  H1-RUN-MM               PIC 99.                                  
001700     05  H1-SLANT-1              PIC X VALUE '/'.                         
001800     05  H1-RUN-DD               PIC 99.                                  
001900     05  H1-SLANT-2              PIC X VALUE '/'.                         
002000     05  H1-RUN-YY               PIC 99.                                  
002100     05  FILLER                  PIC X(74).                               
002200*                                                                         
002300 01  RSI-RPT-HEAD2.                                                       
002400     05  H2-COL-ACTION           PIC X(06) VALUE 'ACTION'.                
002500     05  FILLER                  PIC X(02).                               
002600     05  H2-COL-DATE             PIC X(08) VALUE 'BAR-DATE'.              
002700     05  FILLER                  PIC X(02).                               
002800     05  H2-COL-TIME             PIC X(08) VALUE 'BAR-TIME'.              
002900     05  FILLER                  PIC X(02).                               
003000     05  H2-COL-PRICE            PIC X(12) VALUE                          
003100         '       PRICE'.                                                  
003200     05  FILLER                  PIC X(02).                               
003300     05  H2-COL-RSI              PIC X(09) VALUE '   RSI'.                
003400     05  FILLER                  PIC X(02).                               
003500     05  H2-COL-PL               PIC X(18) VALUE                          
003600         '     REALIZED P/L'.                                             
003700     05  FILLER                  PIC X(62).                               
