000100*****************************************************************         
000200* PROGRAM    : INDCALC                                                    
000300* SYSTEM     : RSI MEAN-REVERSION BACKTEST - STEP 2 OF 3                  
000400* PURPOSE    : READS THE CLEANED BAR TABLE AND BUILDS THE                 
000500*              ENRICHED INDICATOR FILE - WILDER RSI(14),                  
000600*              MACD(12,26,9) WITH SIGNAL AND HISTOGRAM, SMA-20,           
000700*              EMA-20 AND WMA-20 - ALL COMPUTED IN ONE FORWARD            
000800*              PASS CARRYING RUNNING STATE ACROSS THE FILE.               
000900*              OUTPUT FEEDS THE STRATEGY/ENGINE STEP (RSIBTCH).           
001000* TECTONICS  : COBC                                                       
001100*-----------------------------------------------------------------        
001200* CHANGE LOG                                                              
001300*-----------------------------------------------------------------        
001400* 1992-06-02 SRP  ORIGINAL PROGRAM, STEP 2 OF THE OVERNIGHT       RSI0004 
001500*                 BACKTEST RUN.  RSI AND SMA-20 ONLY.             RSI0004 
001600* 1994-02-11 DWK  ADDED EMA-20 FOR THE CHARTING EXTRACT.          RSI0098 
001700* 1995-09-14 DWK  ADDED MACD(12,26,9) WITH SIGNAL AND             RSI0142 
001800*                 HISTOGRAM, AND WMA-20, PER TRADE DESK REQUEST.  RSI0142 
001900* 1999-01-08 SRP  Y2K REMEDIATION - BAR-DATE NOW CARRIES A        Y2K0041 
002000*                 4-DIGIT YEAR THROUGHOUT.                        Y2K0041 
002100* 2003-05-20 MTC  CORRECTED AVG-LOSS-ZERO CASE - RSI WAS          RSI0247 
002200*                 TRUNCATING TO 99.99 INSTEAD OF POSTING 100.     RSI0247 
002300* 2007-10-02 MTC  WIDENED SMOOTHING ACCUMULATORS TO 8 DECIMAL     RSI0318 
002400*                 PLACES - EMA DRIFT WAS SHOWING UP AFTER LONG    RSI0318 
002500*                 RUNS ON THE INTRADAY FILES.                     RSI0318 
002600*****************************************************************         
002700 IDENTIFICATION DIVISION.                                                 
002800*****************************************************************         
002900 PROGRAM-ID.    INDCALC.                                                  
003000 AUTHOR.        S R PRAJAPATI.                                            
003100 INSTALLATION.  INVENTORY GROWTH AND SECURITIES LTD - IT BATCH.           
003200 DATE-WRITTEN.  06-02-1992.                                               
003300 DATE-COMPILED.                                                           
003400 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700*****************************************************************         
003800 CONFIGURATION SECTION.                                                   
003900 SPECIAL-NAMES.                                                           
004000     C01 IS TOP-OF-FORM                                                   
004100     UPSI-0 IS WS-RERUN-SWITCH.                                           
004200*                                                                         
004300 INPUT-OUTPUT SECTION.                                                    
004400 FILE-CONTROL.                                                            
004500*                                                                         
004600     SELECT CLN-PRICE-FILE ASSIGN TO CLNPRICE                             
004700         ORGANIZATION IS SEQUENTIAL                                       
004800         ACCESS MODE IS SEQUENTIAL                                        
004900         FILE STATUS IS WS-CLN-STATUS.                                    
005000*                                                                         
005100     SELECT INDIC-FILE ASSIGN TO INDICFIL                                 
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         ACCESS MODE IS SEQUENTIAL                                        
005400         FILE STATUS IS WS-INDIC-STATUS.                                  
005500*                                                                         
005600*****************************************************************         
005700 DATA DIVISION.                                                           
005800*****************************************************************         
005900 FILE SECTION.                                                            
006000*                                                                         
006100* CLEANED BAR TABLE - OUTPUT OF PRCPREP, SORTED, DE-DUPLICATED.           
006200 FD  CLN-PRICE-FILE                                                       
006300     RECORDING MODE IS F.                                                 
006400     COPY CLNPXREC.                                                       
006500*                                                                         
006600* ENRICHED BAR FILE - ONE RECORD PER BAR, FULL INDICATOR SET.             
006700 FD  INDIC-FILE                                                           
006800     RECORDING MODE IS F.                                                 
006900     COPY INDCXREC.                                                       
007000*                                                                         
007100*****************************************************************         
007200 WORKING-STORAGE SECTION.                                                 
007300*****************************************************************         
007400 01  SYSTEM-DATE-AND-TIME.                                                
007500     05  CURRENT-DATE.                                                    
007600         10  CURRENT-YEAR        PIC 9(02).                               
007700         10  CURRENT-MONTH       PIC 9(02).                               
007800         10  CURRENT-DAY         PIC 9(02).                               
007900     05  CURRENT-TIME.                                                    
008000         10  CURRENT-HOUR        PIC 9(02).                               
008100         10  CURRENT-MINUTE      PIC 9(02).                               
008200         10  CURRENT-SECOND      PIC 9(02).                               
008300         10  CURRENT-HNDSEC      PIC 9(02).                               
008400     05  FILLER                  PIC X(02).                               
008500*                                                                         
008600 01  WS-CLN-STATUS               PIC X(02) VALUE SPACES.                  
008700     88  WS-CLN-STATUS-OK                  VALUE '00'.                    
008800 01  WS-INDIC-STATUS             PIC X(02) VALUE SPACES.                  
008900     88  WS-INDIC-STATUS-OK                VALUE '00'.                    
009000*                                                                         
009100 01  WS-SWITCHES.                                                         
009200     05  WS-CLN-EOF-SW           PIC X     VALUE 'N'.                     
009300         88  CLN-EOF                       VALUE 'Y'.                     
009400     05  WS-FIRST-BAR-SW         PIC X     VALUE 'Y'.                     
009500         88  FIRST-BAR                     VALUE 'Y'.                     
009600     05  WS-RSI-READY-SW         PIC X     VALUE 'N'.                     
009700         88  RSI-READY                     VALUE 'Y'.                     
009800     05  WS-SMA-READY-SW         PIC X     VALUE 'N'.                     
009900         88  SMA-READY                     VALUE 'Y'.                     
010000     05  FILLER                  PIC X(04).                               
010100*                                                                         
010200 01  WS-RUN-COUNTERS.                                                     
010300     05  WS-READ-COUNT           PIC 9(07) COMP.                          
010400     05  WS-WRITE-COUNT          PIC 9(07) COMP.                          
010500     05  WS-DELTA-COUNT          PIC 9(07) COMP.                          
010600     05  FILLER                  PIC X(04).                               
010700*                                                                         
010800* SMOOTHING CONSTANTS - WILDER RSI ALPHA, EMA ALPHAS 2/(P+1).             
010900 01  WS-SMOOTHING-CONSTANTS.                                              
011000     05  WS-ALPHA-RSI            PIC V9(08) VALUE .07142857.              
011100     05  WS-ALPHA-EMA-12         PIC V9(08) VALUE .15384615.              
011200     05  WS-ALPHA-EMA-26         PIC V9(08) VALUE .07407407.              
011300     05  WS-ALPHA-MACD-SIG       PIC V9(08) VALUE .20000000.              
011400     05  WS-ALPHA-EMA-20         PIC V9(08) VALUE .09523810.              
011500     05  WS-WMA-DIVISOR          PIC 9(03)  VALUE 210.                    
011600     05  FILLER                  PIC X(04).                               
011610 01  WS-SMOOTHING-ALPHA REDEFINES WS-SMOOTHING-CONSTANTS                  
011620                             PIC X(47).                                   
011700*                                                                         
011800* RUNNING STATE CARRIED ACROSS THE WHOLE FILE, ONE PASS.                  
011900 01  WS-INDICATOR-STATE.                                                  
012000     05  WS-PREV-CLOSE           PIC S9(07)V9(04).                        
012100     05  WS-DELTA                PIC S9(07)V9(04).                        
012200     05  WS-GAIN                 PIC S9(07)V9(04).                        
012300     05  WS-LOSS                 PIC S9(07)V9(04).                        
012400     05  WS-AVG-GAIN             PIC S9(07)V9(08).                        
012500     05  WS-AVG-LOSS             PIC S9(07)V9(08).                        
012600     05  WS-RSI-RATIO            PIC S9(05)V9(08).                        
012700     05  WS-EMA-12               PIC S9(07)V9(08).                        
012800     05  WS-EMA-26               PIC S9(07)V9(08).                        
012900     05  WS-EMA-20               PIC S9(07)V9(08).                        
013000     05  WS-MACD-VAL             PIC S9(07)V9(08).                        
013100     05  WS-MACD-SIG             PIC S9(07)V9(08).                        
013200     05  FILLER                  PIC X(04).                               
013210 01  WS-INDICATOR-STATE-ALPHA REDEFINES WS-INDICATOR-STATE                
013220                             PIC X(166).                                  
013300*                                                                         
013400* 20-BAR ROLLING CLOSE WINDOW - OLDEST AT (1), NEWEST AT (20).            
013500 01  WS-CLOSE-WINDOW-TABLE VALUE ZERO.                                    
013600     05  WS-CLOSE-WINDOW         PIC S9(07)V9(04) OCCURS 20 TIMES.        
013700     05  FILLER                  PIC X(04).                               
013800 01  WS-CLOSE-WINDOW-ALPHA REDEFINES WS-CLOSE-WINDOW-TABLE                
013900                             PIC X(220).                                  
014000*                                                                         
014100 01  WS-TABLE-SUBSCRIPTS.                                                 
014200     05  WS-TBL-SUB              PIC S9(03) COMP.                         
014300     05  WS-WINDOW-COUNT         PIC 9(03)  COMP.                         
014400     05  FILLER                  PIC X(04).                               
014500*                                                                         
014600* SUM-LOOP ACCUMULATORS FOR THE SMA-20 AND WMA-20 SUMMATIONS.             
014700 01  WS-SUM-ACCUMULATORS.                                                 
014800     05  WS-SMA-ACCUM            PIC S9(09)V9(04) COMP.                   
014900     05  WS-WMA-ACCUM            PIC S9(11)V9(04) COMP.                   
015000     05  FILLER                  PIC X(04).                               
015100*                                                                         
015200 01  WS-ERR-FIELDS.                                                       
015300     05  WS-ERR-MSG              PIC X(40).                               
015400     05  WS-ERR-CDE              PIC X(02).                               
015500     05  WS-ERR-PROC             PIC X(20).                               
015600     05  FILLER                  PIC X(10).                               
015700*                                                                         
015800*****************************************************************         
015900 PROCEDURE DIVISION.                                                      
016000*****************************************************************         
016100 A0001-MAIN.                                                              
016200*                                                                         
016300     ACCEPT CURRENT-DATE FROM DATE.                                       
016400     ACCEPT CURRENT-TIME FROM TIME.                                       
016500*                                                                         
016600     DISPLAY '****************************************'.                  
016700     DISPLAY 'INDCALC - INDICATOR CALCULATION STARTED  '.                 
016800     DISPLAY 'DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'                   
016900             CURRENT-YEAR '  TIME: ' CURRENT-HOUR ':'                     
017000             CURRENT-MINUTE ':' CURRENT-SECOND.                           
017100     DISPLAY '****************************************'.                  
017200*                                                                         
017300     PERFORM B0001-OPEN-FILES    THRU B0001-EXIT.                         
017400     PERFORM C0001-PROCESS-CLEAN THRU C0001-EXIT.                         
017500     PERFORM Z0001-CLOSE-FILES   THRU Z0001-EXIT.                         
017600     PERFORM Y0001-DISPLAY-TOTALS THRU Y0001-EXIT.                        
017700*                                                                         
017800     STOP RUN.                                                            
017900*                                                                         
018000 A0001-EXIT.                                                              
018100     EXIT.                                                                
018200*-----------------------------------------------------------------        
018300 B0001-OPEN-FILES.                                                        
018400*-----------------------------------------------------------------        
018500     OPEN INPUT CLN-PRICE-FILE.                                           
018600*                                                                         
018700     IF NOT WS-CLN-STATUS-OK                                              
018800         MOVE 'ERROR OPENING CLEAN PRICE FILE'  TO WS-ERR-MSG             
018900         MOVE WS-CLN-STATUS                     TO WS-ERR-CDE             
019000         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC            
019100         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
019200     END-IF.                                                              
019300*                                                                         
019400     OPEN OUTPUT INDIC-FILE.                                              
019500*                                                                         
019600     IF NOT WS-INDIC-STATUS-OK                                            
019700         MOVE 'ERROR OPENING INDICATOR FILE'    TO WS-ERR-MSG             
019800         MOVE WS-INDIC-STATUS                   TO WS-ERR-CDE             
019900         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC            
020000         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
020100     END-IF.                                                              
020200*                                                                         
020300     INITIALIZE WS-READ-COUNT                                             
020400                WS-WRITE-COUNT                                            
020500                WS-DELTA-COUNT.                                           
020600     MOVE 'N' TO WS-CLN-EOF-SW.                                           
020700     MOVE 'Y' TO WS-FIRST-BAR-SW.                                         
020800     MOVE 'N' TO WS-RSI-READY-SW.                                         
020900     MOVE 'N' TO WS-SMA-READY-SW.                                         
021000     MOVE ZERO TO WS-WINDOW-COUNT.                                        
021100     INITIALIZE WS-CLOSE-WINDOW-TABLE.                                    
021200 B0001-EXIT.                                                              
021300     EXIT.                                                                
021400*-----------------------------------------------------------------        
021500 C0001-PROCESS-CLEAN.                                                     
021600*-----------------------------------------------------------------        
021700     PERFORM D0001-READ-CLEAN    THRU D0001-EXIT.                         
021800     PERFORM C0005-PROCESS-LOOP  THRU C0005-EXIT                          
021900         UNTIL CLN-EOF.                                                   
022000 C0001-EXIT.                                                              
022100     EXIT.                                                                
022200*-----------------------------------------------------------------        
022300 C0005-PROCESS-LOOP.                                                      
022400*-----------------------------------------------------------------        
022500     PERFORM C0010-MOVE-BAR-FIELDS THRU C0010-EXIT.                       
022600     PERFORM E0001-PROCESS-BAR     THRU E0001-EXIT.                       
022700     PERFORM F0001-WRITE-INDIC     THRU F0001-EXIT.                       
022800     PERFORM D0001-READ-CLEAN      THRU D0001-EXIT.                       
022900 C0005-EXIT.                                                              
023000     EXIT.                                                                
023100*-----------------------------------------------------------------        
023200 C0010-MOVE-BAR-FIELDS.                                                   
023300*-----------------------------------------------------------------        
023400* CARRY THE RAW OHLCV FIELDS FORWARD ONTO THE OUTPUT RECORD -             
023500* THE INDICATOR FIELDS ARE FILLED IN AS EACH IS COMPUTED BELOW.           
023600     MOVE CP-BAR-DATE            TO IX-BAR-DATE.                          
023700     MOVE CP-BAR-TIME            TO IX-BAR-TIME.                          
023800     MOVE CP-OPEN-PX             TO IX-OPEN-PX.                           
023900     MOVE CP-HIGH-PX             TO IX-HIGH-PX.                           
024000     MOVE CP-LOW-PX              TO IX-LOW-PX.                            
024100     MOVE CP-CLOSE-PX            TO IX-CLOSE-PX.                          
024200     MOVE CP-VOLUME              TO IX-VOLUME.                            
024300 C0010-EXIT.                                                              
024400     EXIT.                                                                
024500*-----------------------------------------------------------------        
024600 D0001-READ-CLEAN.                                                        
024700*-----------------------------------------------------------------        
024800     READ CLN-PRICE-FILE                                                  
024900         AT END                                                           
025000             SET CLN-EOF TO TRUE                                          
025100     END-READ.                                                            
025200*                                                                         
025300     IF NOT CLN-EOF                                                       
025400         ADD 1 TO WS-READ-COUNT                                           
025500     END-IF.                                                              
025600 D0001-EXIT.                                                              
025700     EXIT.                                                                
025800*-----------------------------------------------------------------        
025900 E0001-PROCESS-BAR.                                                       
026000*-----------------------------------------------------------------        
026100* FIRST BAR ON THE FILE SEEDS EVERY RECURSION - RSI HAS NO PRIOR          
026200* CLOSE SO IT STAYS UNDEFINED, BUT THE EMA FAMILY AND THE ROLLING         
026300* WINDOW START RIGHT HERE, PER THE TRADE DESK'S WARM-UP RULE.             
026400     IF FIRST-BAR                                                         
026500         MOVE IX-CLOSE-PX        TO WS-PREV-CLOSE                         
026600         MOVE IX-CLOSE-PX        TO WS-EMA-12                             
026700         MOVE IX-CLOSE-PX        TO WS-EMA-26                             
026800         MOVE IX-CLOSE-PX        TO WS-EMA-20                             
026900         MOVE ZERO               TO WS-MACD-VAL                           
027000         MOVE ZERO               TO WS-MACD-SIG                           
027100         MOVE -1                 TO IX-RSI-VAL                            
027200         MOVE ZERO               TO IX-MACD-VAL                           
027300         MOVE ZERO               TO IX-MACD-SIG                           
027400         MOVE ZERO               TO IX-MACD-HIST                          
027500         MOVE IX-CLOSE-PX        TO IX-EMA-20                             
027600         MOVE -1                 TO IX-SMA-20                             
027700         MOVE -1                 TO IX-WMA-20                             
027800         PERFORM E0050-ROLL-WINDOW THRU E0050-EXIT                        
027900         MOVE 'N' TO WS-FIRST-BAR-SW                                      
028000     ELSE                                                                 
028100         PERFORM E0010-CALC-DELTA       THRU E0010-EXIT                   
028200         PERFORM E0020-CALC-RSI         THRU E0020-EXIT                   
028300         PERFORM E0030-CALC-EMA-PAIR    THRU E0030-EXIT                   
028400         PERFORM E0040-CALC-MACD-SIGNAL THRU E0040-EXIT                   
028500         PERFORM E0050-ROLL-WINDOW      THRU E0050-EXIT                   
028600         PERFORM E0060-CALC-SMA         THRU E0060-EXIT                   
028700         PERFORM E0070-CALC-WMA         THRU E0070-EXIT                   
028800         MOVE IX-CLOSE-PX        TO WS-PREV-CLOSE                         
028900     END-IF.                                                              
029000 E0001-EXIT.                                                              
029100     EXIT.                                                                
029200*-----------------------------------------------------------------        
029300 E0010-CALC-DELTA.                                                        
029400*-----------------------------------------------------------------        
029500     COMPUTE WS-DELTA = IX-CLOSE-PX - WS-PREV-CLOSE.                      
029600*                                                                         
029700     IF WS-DELTA > 0                                                      
029800         MOVE WS-DELTA           TO WS-GAIN                               
029900         MOVE ZERO               TO WS-LOSS                               
030000     ELSE                                                                 
030100         COMPUTE WS-LOSS = WS-DELTA * -1                                  
030200         MOVE ZERO               TO WS-GAIN                               
030300     END-IF.                                                              
030400*                                                                         
030500     ADD 1 TO WS-DELTA-COUNT.                                             
030600*                                                                         
030700* SEEDED AT THE FIRST DELTA, THEN THE SAME WILDER RECURSION               
030800* RUNS THROUGH WARM-UP AND BEYOND - NO SPECIAL CASE NEEDED.               
030900     IF WS-DELTA-COUNT = 1                                                
031000         MOVE WS-GAIN            TO WS-AVG-GAIN                           
031100         MOVE WS-LOSS            TO WS-AVG-LOSS                           
031200     ELSE                                                                 
031300         COMPUTE WS-AVG-GAIN ROUNDED =                                    
031400             WS-AVG-GAIN + ((WS-GAIN - WS-AVG-GAIN) *                     
031500             WS-ALPHA-RSI)                                                
031600         COMPUTE WS-AVG-LOSS ROUNDED =                                    
031700             WS-AVG-LOSS + ((WS-LOSS - WS-AVG-LOSS) *                     
031800             WS-ALPHA-RSI)                                                
031900     END-IF.                                                              
032000*                                                                         
032100     IF WS-DELTA-COUNT NOT < 14                                           
032200         SET RSI-READY TO TRUE                                            
032300     END-IF.                                                              
032400 E0010-EXIT.                                                              
032500     EXIT.                                                                
032600*-----------------------------------------------------------------        
032700 E0020-CALC-RSI.                                                          
032800*-----------------------------------------------------------------        
032900* 2003-05-20 MTC - AVG-LOSS OF ZERO IS A STRAIGHT 100, NOT A      RSI0247 
033000* DIVIDE-BY-ZERO TRAP.  BOTH ZERO AT ONCE STAYS UNDEFINED.        RSI0247 
033100     IF NOT RSI-READY                                                     
033200         MOVE -1                 TO IX-RSI-VAL                            
033300     ELSE                                                                 
033400         IF WS-AVG-GAIN = ZERO AND WS-AVG-LOSS = ZERO                     
033500             MOVE -1             TO IX-RSI-VAL                            
033600         ELSE                                                             
033700             IF WS-AVG-LOSS = ZERO                                        
033800                 MOVE 100        TO IX-RSI-VAL                            
033900             ELSE                                                         
034000                 COMPUTE WS-RSI-RATIO =                                   
034100                     WS-AVG-GAIN / WS-AVG-LOSS                            
034200                 COMPUTE IX-RSI-VAL ROUNDED =                             
034300                     100 - (100 / (1 + WS-RSI-RATIO))                     
034400             END-IF                                                       
034500         END-IF                                                           
034600     END-IF.                                                              
034700 E0020-EXIT.                                                              
034800     EXIT.                                                                
034900*-----------------------------------------------------------------        
035000 E0030-CALC-EMA-PAIR.                                                     
035100*-----------------------------------------------------------------        
035200     COMPUTE WS-EMA-12 ROUNDED =                                          
035300         WS-EMA-12 + ((IX-CLOSE-PX - WS-EMA-12) *                         
035400         WS-ALPHA-EMA-12).                                                
035500     COMPUTE WS-EMA-26 ROUNDED =                                          
035600         WS-EMA-26 + ((IX-CLOSE-PX - WS-EMA-26) *                         
035700         WS-ALPHA-EMA-26).                                                
035800     COMPUTE WS-EMA-20 ROUNDED =                                          
035900         WS-EMA-20 + ((IX-CLOSE-PX - WS-EMA-20) *                         
036000         WS-ALPHA-EMA-20).                                                
036100     COMPUTE WS-MACD-VAL ROUNDED = WS-EMA-12 - WS-EMA-26.                 
036200 E0030-EXIT.                                                              
036300     EXIT.                                                                
036400*-----------------------------------------------------------------        
036500 E0040-CALC-MACD-SIGNAL.                                                  
036600*-----------------------------------------------------------------        
036700     COMPUTE WS-MACD-SIG ROUNDED =                                        
036800         WS-MACD-SIG + ((WS-MACD-VAL - WS-MACD-SIG) *                     
036900         WS-ALPHA-MACD-SIG).                                              
037000*                                                                         
037100     COMPUTE IX-MACD-VAL ROUNDED = WS-MACD-VAL.                           
037200     COMPUTE IX-MACD-SIG ROUNDED = WS-MACD-SIG.                           
037300     COMPUTE IX-MACD-HIST ROUNDED = WS-MACD-VAL - WS-MACD-SIG.            
037400     COMPUTE IX-EMA-20 ROUNDED = WS-EMA-20.                               
037500 E0040-EXIT.                                                              
037600     EXIT.                                                                
037700*-----------------------------------------------------------------        
037800 E0050-ROLL-WINDOW.                                                       
037900*-----------------------------------------------------------------        
038000* WINDOW NOT YET FULL - JUST DROP THE NEW CLOSE IN THE NEXT SLOT.         
038100* ONCE FULL, SHIFT EVERYTHING DOWN ONE AND TAKE SLOT 20 - OLDEST          
038200* BAR FALLS OFF THE FRONT.                                                
038300     IF WS-WINDOW-COUNT < 20                                              
038400         ADD 1 TO WS-WINDOW-COUNT                                         
038500         MOVE IX-CLOSE-PX TO WS-CLOSE-WINDOW(WS-WINDOW-COUNT)             
038600     ELSE                                                                 
038700         PERFORM E0051-SHIFT-WINDOW THRU E0051-EXIT                       
038800             VARYING WS-TBL-SUB FROM 1 BY 1                               
038900             UNTIL WS-TBL-SUB > 19                                        
039000         MOVE IX-CLOSE-PX TO WS-CLOSE-WINDOW(20)                          
039100     END-IF.                                                              
039200*                                                                         
039300     IF WS-WINDOW-COUNT NOT < 20                                          
039400         SET SMA-READY TO TRUE                                            
039500     END-IF.                                                              
039600 E0050-EXIT.                                                              
039700     EXIT.                                                                
039800*-----------------------------------------------------------------        
039900 E0051-SHIFT-WINDOW.                                                      
040000*-----------------------------------------------------------------        
040100     MOVE WS-CLOSE-WINDOW(WS-TBL-SUB + 1)                                 
040200         TO WS-CLOSE-WINDOW(WS-TBL-SUB).                                  
040300 E0051-EXIT.                                                              
040400     EXIT.                                                                
040500*-----------------------------------------------------------------        
040600 E0060-CALC-SMA.                                                          
040700*-----------------------------------------------------------------        
040800     IF NOT SMA-READY                                                     
040900         MOVE -1 TO IX-SMA-20                                             
041000     ELSE                                                                 
041100         MOVE ZERO TO WS-SMA-ACCUM                                        
041200         PERFORM E0061-SUM-WINDOW THRU E0061-EXIT                         
041300             VARYING WS-TBL-SUB FROM 1 BY 1                               
041400             UNTIL WS-TBL-SUB > 20                                        
041500         COMPUTE IX-SMA-20 ROUNDED = WS-SMA-ACCUM / 20                    
041600     END-IF.                                                              
041700 E0060-EXIT.                                                              
041800     EXIT.                                                                
041900*-----------------------------------------------------------------        
042000 E0061-SUM-WINDOW.                                                        
042100*-----------------------------------------------------------------        
042200     ADD WS-CLOSE-WINDOW(WS-TBL-SUB) TO WS-SMA-ACCUM.                     
042300 E0061-EXIT.                                                              
042400     EXIT.                                                                
042500*-----------------------------------------------------------------        
042600 E0070-CALC-WMA.                                                          
042700*-----------------------------------------------------------------        
042800* WEIGHT K RUNS 1 (OLDEST) THROUGH 20 (NEWEST) - DIVISOR 210 IS           
042900* THE SUM OF 1 THROUGH 20, PER THE TRADE DESK'S FORMULA SHEET.            
043000     IF NOT SMA-READY                                                     
043100         MOVE -1 TO IX-WMA-20                                             
043200     ELSE                                                                 
043300         MOVE ZERO TO WS-WMA-ACCUM                                        
043400         PERFORM E0071-SUM-WEIGHTED THRU E0071-EXIT                       
043500             VARYING WS-TBL-SUB FROM 1 BY 1                               
043600             UNTIL WS-TBL-SUB > 20                                        
043700         COMPUTE IX-WMA-20 ROUNDED =                                      
043800             WS-WMA-ACCUM / WS-WMA-DIVISOR                                
043900     END-IF.                                                              
044000 E0070-EXIT.                                                              
044100     EXIT.                                                                
044200*-----------------------------------------------------------------        
044300 E0071-SUM-WEIGHTED.                                                      
044400*-----------------------------------------------------------------        
044500     COMPUTE WS-WMA-ACCUM =                                               
044600         WS-WMA-ACCUM +                                                   
044700         (WS-CLOSE-WINDOW(WS-TBL-SUB) * WS-TBL-SUB).                      
044800 E0071-EXIT.                                                              
044900     EXIT.                                                                
045000*-----------------------------------------------------------------        
045100 F0001-WRITE-INDIC.                                                       
045200*-----------------------------------------------------------------        
045300     WRITE INDICATOR-REC.                                                 
045400     ADD 1 TO WS-WRITE-COUNT.                                             
045500 F0001-EXIT.                                                              
045600     EXIT.                                                                
045700*-----------------------------------------------------------------        
045800 Y0001-DISPLAY-TOTALS.                                                    
045900*-----------------------------------------------------------------        
046000     DISPLAY '----------------------------------------'.                  
046100     DISPLAY 'BARS READ FROM CLEAN FILE  : ' WS-READ-COUNT.               
046200     DISPLAY 'BARS WRITTEN TO INDIC FILE : ' WS-WRITE-COUNT.              
046300     DISPLAY '----------------------------------------'.                  
046400     DISPLAY 'INDCALC - INDICATOR CALCULATION ENDED    '.                 
046500 Y0001-EXIT.                                                              
046600     EXIT.                                                                
046700*-----------------------------------------------------------------        
046800 Y0010-ERR-HANDLING.                                                      
046900*-----------------------------------------------------------------        
047000     DISPLAY '****************************************'.                  
047100     DISPLAY '  INDCALC ERROR HANDLING REPORT          '.                 
047200     DISPLAY '****************************************'.                  
047300     DISPLAY '  ' WS-ERR-MSG.                                             
047400     DISPLAY '  RETURN CODE: ' WS-ERR-CDE.                                
047500     DISPLAY '  PARAGRAPH  : ' WS-ERR-PROC.                               
047600     DISPLAY '****************************************'.                  
047700*                                                                         
047800     STOP RUN.                                                            
047900 Y0010-EXIT.                                                              
048000     EXIT.                                                                
048100*-----------------------------------------------------------------        
048200 Z0001-CLOSE-FILES.                                                       
048300*-----------------------------------------------------------------        
048400     CLOSE CLN-PRICE-FILE.                                                
048500     CLOSE INDIC-FILE.                                                    
048600 Z0001-EXIT.                                                              
048700     EXIT.                                                                
