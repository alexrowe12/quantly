000100*****************************************************************         
000200* RSIRPTBD   - BACKTEST RUN REPORT, DETAIL AND TRAILER LINES.             
000300*              ONE RSI-RPT-DETAIL LINE PER EXECUTED TRADE,                
000400*              ONE RSI-RPT-TRAILER BLOCK AT END OF RUN.                   
000500*-----------------------------------------------------------------        
000600* 1992-06-04 SRP  ORIGINAL DETAIL LINE, BUY/SELL ONLY             RSI0006 
000700* 1996-02-27 DWK  ADDED REALIZED P/L COLUMN TO DETAIL LINE        RSI0156 
000800* 2002-08-15 MTC  ADDED TRAILER TOTALS BLOCK                      RSI0233 
000900*****************************************************************         
001000 01  RSI-RPT-DETAIL.                                                      
001100     05  D1-ACTION               PIC X(06).                               
001200     05  FILLER                  PIC X(02).                               
001300     05  D1-TRADE-DATE           PIC 9(08).                               
001400     05  FILLER                  PIC X(02).                               
001500     05  D1-TRADE-TIME           PIC 9(06).                               
001600     05  FILLER                  PIC X(04).                               
001700     05  D1-PRICE-E              PIC Z,ZZZ,ZZ9.9999.                      
001800     05  FILLER                  PIC X(02).                               
001900     05  D1-RSI-E                PIC ZZ9.99.                              
002000     05  FILLER                  PIC X(02).                               
002100     05  D1-PL-E                 PIC -Z,ZZZ,ZZZ,ZZ9.99.                   
002200     05  FILLER                  PIC X(64).                               
002300*                                                                         
002400 01  RSI-RPT-TRAILER.                                                     
002500     05  T1-LIT-START            PIC X(17) VALUE                          
002600         'STARTING VALUE: '.                                              
002700     05  T1-START-E              PIC Z,ZZZ,ZZZ,ZZ9.99.                    
002800     05  FILLER                  PIC X(02).                               
002900     05  T1-LIT-FINAL            PIC X(14) VALUE                          
003000         'FINAL VALUE: '.                                                 
003100     05  T1-FINAL-E              PIC Z,ZZZ,ZZZ,ZZ9.99.                    
003200     05  FILLER                  PIC X(02).                               
003300     05  T1-LIT-COUNT            PIC X(14) VALUE                          
003400         'TRADE COUNT: '.                                                 
003500     05  T1-COUNT-E              PIC ZZZZ9.                               
003600     05  FILLER                  PIC X(02).                               
003700     05  T1-LIT-TOTPL            PIC X(12) VALUE                          
003800         'TOTAL P/L: '.                                                   
003900     05  T1-TOTPL-E              PIC -Z,ZZZ,ZZZ,ZZ9.99.                   
004000     05  FILLER                  PIC X(16).                               
