000100*****************************************************************         
000200* CLNPXREC   - CLEANED PRICE BAR RECORD (PRICE-PREP OUTPUT /              
000300*              INDICATOR STEP INPUT).  ONE OCCURRENCE PER BAR.            
000400*              SORTED ASCENDING ON CP-BAR-DATE / CP-BAR-TIME,             
000500*              DUPLICATE BAR KEYS ALREADY REMOVED BY PRCPREP.             
000600*-----------------------------------------------------------------        
000700* 1991-03-11 SRP  ORIGINAL LAYOUT FOR EOD PRICE EXTRACT           RSI0001 
000800* 1994-07-19 DWK  ADDED HIGH/LOW FIELDS, WAS CLOSE ONLY           RSI0118 
000900* 1998-11-02 SRP  Y2K - EXPANDED CP-BAR-YYYY TO 4 DIGITS          Y2K0041 
001000* 2004-05-06 MTC  ADDED INTRADAY BAR-TIME REDEFINES               RSI0290 
001100*****************************************************************         
001200 01  CLEAN-PRICE-REC.                                                     
001300     05  CP-BAR-DATE             PIC 9(08).                               
001400     05  CP-BAR-DATE-X REDEFINES CP-BAR-DATE.                             
001500         10  CP-BAR-YYYY         PIC 9(04).                               
001600         10  CP-BAR-MM           PIC 9(02).                               
001700         10  CP-BAR-DD           PIC 9(02).                               
001800     05  CP-BAR-TIME             PIC 9(06).                               
001900     05  CP-BAR-TIME-X REDEFINES CP-BAR-TIME.                             
002000         10  CP-BAR-HH           PIC 9(02).                               
002100         10  CP-BAR-MN           PIC 9(02).                               
002200         10  CP-BAR-SS           PIC 9(02).                               
002300     05  CP-OPEN-PX              PIC S9(07)V9(04).                        
002400     05  CP-HIGH-PX              PIC S9(07)V9(04).                        
002500     05  CP-LOW-PX               PIC S9(07)V9(04).                        
002600     05  CP-CLOSE-PX             PIC S9(07)V9(04).                        
002700     05  CP-VOLUME               PIC 9(12).                               
002800     05  FILLER                  PIC X(10).                               
