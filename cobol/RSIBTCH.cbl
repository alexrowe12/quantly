000100*****************************************************************         
000200* PROGRAM    : RSIBTCH                                                    
000300* SYSTEM     : RSI MEAN-REVERSION BACKTEST - STEP 3 OF 3                  
000400* PURPOSE    : REPLAYS THE ENRICHED BAR FILE IN CHRONOLOGICAL             
000500*              ORDER THROUGH THE RSI MEAN-REVERSION STRATEGY -            
000600*              BUY WHEN FLAT AND RSI IS OVERSOLD, SELL WHEN               
000700*              LONG AND RSI IS OVERBOUGHT, SINGLE POSITION AT             
000800*              A TIME.  MARKS THE SIMULATED PORTFOLIO TO EACH             
000900*              COMPLETED TRADE, FORCES A CLOSE ON ANY OPEN                
001000*              POSITION AT END OF FILE, WRITES THE TRADE LOG              
001100*              AND THE RUN REPORT.                                        
001200* TECTONICS  : COBC                                                       
001300*-----------------------------------------------------------------        
001400* CHANGE LOG                                                              
001500*-----------------------------------------------------------------        
001600* 1992-06-04 SRP  ORIGINAL PROGRAM, STEP 3 OF THE OVERNIGHT       RSI0005 
001700*                 BACKTEST RUN.                                   RSI0005 
001800* 1994-08-22 DWK  ADDED THE TRADE LOG FILE - PREVIOUSLY ONLY      RSI0112 
001900*                 THE RUN REPORT WAS WRITTEN.                     RSI0112 
002000* 1996-02-27 DWK  ADDED REALIZED P/L TO THE DETAIL LINE AND       RSI0156 
002100*                 THE RUNNING TOTAL-PL ACCUMULATOR.               RSI0156 
002200* 1999-01-08 SRP  Y2K REMEDIATION - TRADE-DATE NOW CARRIES A      Y2K0041 
002300*                 4-DIGIT YEAR THROUGHOUT.                        Y2K0041 
002400* 2002-08-15 MTC  ADDED THE TRAILER TOTALS BLOCK TO THE RUN       RSI0233 
002500*                 REPORT, PER AUDIT REQUEST.                      RSI0233 
002600* 2006-11-09 MTC  FORCE-CLOSE AT EOF NOW REUSES THE SELL          RSI0302 
002700*                 PARAGRAPH DIRECTLY - WAS DUPLICATING THE        RSI0302 
002800*                 P/L FORMULA AND THE TWO HAD DRIFTED APART.      RSI0302 
002900*****************************************************************         
003000 IDENTIFICATION DIVISION.                                                 
003100*****************************************************************         
003200 PROGRAM-ID.    RSIBTCH.                                                  
003300 AUTHOR.        S R PRAJAPATI.                                            
003400 INSTALLATION.  INVENTORY GROWTH AND SECURITIES LTD - IT BATCH.           
003500 DATE-WRITTEN.  06-04-1992.                                               
003600 DATE-COMPILED.                                                           
003700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
003800*****************************************************************         
003900 ENVIRONMENT DIVISION.                                                    
004000*****************************************************************         
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     UPSI-0 IS WS-RERUN-SWITCH.                                           
004500*                                                                         
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800*                                                                         
004900     SELECT INDIC-FILE ASSIGN TO INDICFIL                                 
005000         ORGANIZATION IS SEQUENTIAL                                       
005100         ACCESS MODE IS SEQUENTIAL                                        
005200         FILE STATUS IS WS-INDIC-STATUS.                                  
005300*                                                                         
005400     SELECT TRADE-FILE ASSIGN TO TRADELOG                                 
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         ACCESS MODE IS SEQUENTIAL                                        
005700         FILE STATUS IS WS-TRADE-STATUS.                                  
005800*                                                                         
005900     SELECT RPT-FILE ASSIGN TO RSIRPT                                     
006000         ORGANIZATION IS SEQUENTIAL                                       
006100         ACCESS MODE IS SEQUENTIAL                                        
006200         FILE STATUS IS WS-RPT-STATUS.                                    
006300*                                                                         
006400*****************************************************************         
006500 DATA DIVISION.                                                           
006600*****************************************************************         
006700 FILE SECTION.                                                            
006800*                                                                         
006900* ENRICHED BAR FILE - OUTPUT OF INDCALC, ONE RECORD PER BAR.              
007000 FD  INDIC-FILE                                                           
007100     RECORDING MODE IS F.                                                 
007200     COPY INDCXREC.                                                       
007300*                                                                         
007400* TRADE LOG - ONE RECORD PER EXECUTED BUY OR SELL.                        
007500 FD  TRADE-FILE                                                           
007600     RECORDING MODE IS F.                                                 
007700 01  TRADE-REC.                                                           
007800     05  TR-ACTION               PIC X(04).                               
007900     05  TR-TRADE-DATE           PIC 9(08).                               
008000     05  TR-TRADE-TIME           PIC 9(06).                               
008100     05  TR-PRICE                PIC S9(07)V9(04).                        
008200     05  TR-RSI-AT-TRADE         PIC S9(03)V9(04).                        
008300     05  TR-TRADE-PL             PIC S9(11)V9(02).                        
008400     05  FILLER                  PIC X(11).                               
008500 01  TRADE-REC-ALPHA REDEFINES TRADE-REC PIC X(60).                       
008600*                                                                         
008700* RUN REPORT - LINE-PRINTER STYLE, HEADING/DETAIL/TRAILER LINES           
008800* ARE BUILT IN WORKING-STORAGE AND WRITTEN FROM THERE.                    
008900 FD  RPT-FILE                                                             
009000     RECORDING MODE IS F.                                                 
009100 01  RPT-REC                     PIC X(133).                              
009200*                                                                         
009300*****************************************************************         
009400 WORKING-STORAGE SECTION.                                                 
009500*****************************************************************         
009600 01  SYSTEM-DATE-AND-TIME.                                                
009700     05  CURRENT-DATE.                                                    
009800         10  CURRENT-YEAR        PIC 9(02).                               
009900         10  CURRENT-MONTH       PIC 9(02).                               
010000         10  CURRENT-DAY         PIC 9(02).                               
010100     05  CURRENT-TIME.                                                    
010200         10  CURRENT-HOUR        PIC 9(02).                               
010300         10  CURRENT-MINUTE      PIC 9(02).                               
010400         10  CURRENT-SECOND      PIC 9(02).                               
010500         10  CURRENT-HNDSEC      PIC 9(02).                               
010600     05  FILLER                  PIC X(02).                               
010700*                                                                         
010800 01  WS-INDIC-STATUS             PIC X(02) VALUE SPACES.                  
010900     88  WS-INDIC-STATUS-OK                VALUE '00'.                    
011000 01  WS-TRADE-STATUS             PIC X(02) VALUE SPACES.                  
011100     88  WS-TRADE-STATUS-OK                VALUE '00'.                    
011200 01  WS-RPT-STATUS               PIC X(02) VALUE SPACES.                  
011300     88  WS-RPT-STATUS-OK                  VALUE '00'.                    
011400*                                                                         
011500 01  WS-SWITCHES.                                                         
011600     05  WS-INDIC-EOF-SW         PIC X     VALUE 'N'.                     
011700         88  INDIC-EOF                     VALUE 'Y'.                     
011800     05  WS-POSITION-OPEN-SW     PIC X     VALUE 'N'.                     
011900         88  POSITION-OPEN                 VALUE 'Y'.                     
012000     05  FILLER                  PIC X(06).                               
012100*                                                                         
012200 01  WS-RUN-COUNTERS.                                                     
012300     05  WS-READ-COUNT           PIC 9(07) COMP.                          
012400     05  WS-TRADE-COUNT          PIC 9(05) COMP.                          
012500     05  FILLER                  PIC X(04).                               
012600*                                                                         
012700* STRATEGY THRESHOLDS AND SIZING, PER THE TRADE DESK'S RULE               
012800* SHEET - A SINGLE POSITION, HALF THE BOOK COMMITTED PER ENTRY.           
012900 01  WS-STRATEGY-CONSTANTS.                                               
013000     05  WS-RSI-OVERSOLD         PIC S9(03)V9(04) VALUE 20.0000.          
013100     05  WS-RSI-OVERBOUGHT       PIC S9(03)V9(04) VALUE 80.0000.          
013200     05  WS-TRADE-PERCENT        PIC V9(04)       VALUE .5000.            
013300     05  WS-STARTING-VALUE       PIC S9(11)V9(02)                         
013400                                     VALUE 1000000.00.                    
013500     05  FILLER                  PIC X(04).                               
013600*                                                                         
013700 01  WS-PORTFOLIO.                                                        
013800     05  WS-PORTFOLIO-VALUE      PIC S9(11)V9(02).                        
013900     05  WS-ENTRY-PRICE          PIC S9(07)V9(04).                        
014000     05  WS-TRADE-CAPITAL        PIC S9(11)V9(02).                        
014100     05  WS-PROFIT               PIC S9(11)V9(02).                        
014200     05  WS-TOTAL-PL             PIC S9(11)V9(02).                        
014300     05  FILLER                  PIC X(04).                               
014310 01  WS-PORTFOLIO-ALPHA REDEFINES WS-PORTFOLIO PIC X(67).                 
014400*                                                                         
014500* MOST RECENTLY READ BAR - HELD HERE SO A FORCE-CLOSE AT EOF              
014600* CAN SELL AT THE LAST BAR'S CLOSE WITHOUT RE-READING THE FILE.           
014700 01  WS-CURR-BAR.                                                         
014800     05  WS-CURR-BAR-DATE        PIC 9(08).                               
014900     05  WS-CURR-BAR-TIME        PIC 9(06).                               
015000     05  WS-CURR-CLOSE-PX        PIC S9(07)V9(04).                        
015100     05  WS-CURR-RSI-VAL         PIC S9(03)V9(04).                        
015200     05  FILLER                  PIC X(04).                               
015300 01  WS-CURR-BAR-KEY REDEFINES WS-CURR-BAR.                               
015400     05  WS-CURR-KEY-NUM         PIC 9(14).                               
015500     05  FILLER                  PIC X(18).                               
015600*                                                                         
015700 01  WS-RUN-TICKER-ID            PIC X(20)                                
015800                                  VALUE 'RSI BACKTEST BATCH'.             
015900*                                                                         
016000 01  WS-ERR-FIELDS.                                                       
016100     05  WS-ERR-MSG              PIC X(40).                               
016200     05  WS-ERR-CDE              PIC X(02).                               
016300     05  WS-ERR-PROC             PIC X(20).                               
016400     05  FILLER                  PIC X(10).                               
016500*                                                                         
016600* REPORT HEADING, DETAIL AND TRAILER LINES - BUILT HERE AND               
016700* WRITTEN TO RPT-FILE VIA WRITE ... FROM.                                 
016800 COPY RSIRPTHD.                                                           
016900 COPY RSIRPTBD.                                                           
017000*                                                                         
017100*****************************************************************         
017200 PROCEDURE DIVISION.                                                      
017300*****************************************************************         
017400 A0001-MAIN.                                                              
017500*                                                                         
017600     ACCEPT CURRENT-DATE FROM DATE.                                       
017700     ACCEPT CURRENT-TIME FROM TIME.                                       
017800*                                                                         
017900     DISPLAY '****************************************'.                  
018000     DISPLAY 'RSIBTCH - STRATEGY/ENGINE RUN STARTED     '.                
018100     DISPLAY 'DATE: ' CURRENT-MONTH '/' CURRENT-DAY '/'                   
018200             CURRENT-YEAR '  TIME: ' CURRENT-HOUR ':'                     
018300             CURRENT-MINUTE ':' CURRENT-SECOND.                           
018400     DISPLAY '****************************************'.                  
018500*                                                                         
018600     PERFORM B0001-OPEN-FILES    THRU B0001-EXIT.                         
018700     PERFORM C0001-INITIALIZE    THRU C0001-EXIT.                         
018800     PERFORM D0001-PROCESS-BARS  THRU D0001-EXIT.                         
018900*                                                                         
019000     IF POSITION-OPEN                                                     
019100         PERFORM G0001-FORCE-CLOSE THRU G0001-EXIT                        
019200     END-IF.                                                              
019300*                                                                         
019400     PERFORM H0001-WRITE-SUMMARY THRU H0001-EXIT.                         
019500     PERFORM Z0001-CLOSE-FILES   THRU Z0001-EXIT.                         
019600     PERFORM Y0001-DISPLAY-TOTALS THRU Y0001-EXIT.                        
019700*                                                                         
019800     STOP RUN.                                                            
019900*                                                                         
020000 A0001-EXIT.                                                              
020100     EXIT.                                                                
020200*-----------------------------------------------------------------        
020300 B0001-OPEN-FILES.                                                        
020400*-----------------------------------------------------------------        
020500     OPEN INPUT INDIC-FILE.                                               
020600*                                                                         
020700     IF NOT WS-INDIC-STATUS-OK                                            
020800         MOVE 'ERROR OPENING INDICATOR FILE'    TO WS-ERR-MSG             
020900         MOVE WS-INDIC-STATUS                   TO WS-ERR-CDE             
021000         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC            
021100         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
021200     END-IF.                                                              
021300*                                                                         
021400     OPEN OUTPUT TRADE-FILE.                                              
021500*                                                                         
021600     IF NOT WS-TRADE-STATUS-OK                                            
021700         MOVE 'ERROR OPENING TRADE LOG FILE'    TO WS-ERR-MSG             
021800         MOVE WS-TRADE-STATUS                   TO WS-ERR-CDE             
021900         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC            
022000         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
022100     END-IF.                                                              
022200*                                                                         
022300     OPEN OUTPUT RPT-FILE.                                                
022400*                                                                         
022500     IF NOT WS-RPT-STATUS-OK                                              
022600         MOVE 'ERROR OPENING RUN REPORT FILE'   TO WS-ERR-MSG             
022700         MOVE WS-RPT-STATUS                     TO WS-ERR-CDE             
022800         MOVE 'B0001-OPEN-FILES'                TO WS-ERR-PROC            
022900         PERFORM Y0010-ERR-HANDLING THRU Y0010-EXIT                       
023000     END-IF.                                                              
023100*                                                                         
023200     PERFORM B0010-WRITE-HEADING THRU B0010-EXIT.                         
023300 B0001-EXIT.                                                              
023400     EXIT.                                                                
023500*-----------------------------------------------------------------        
023600 B0010-WRITE-HEADING.                                                     
023700*-----------------------------------------------------------------        
023800     MOVE WS-RUN-TICKER-ID       TO H1-TICKER-ID.                         
023900     MOVE CURRENT-MONTH          TO H1-RUN-MM.                            
024000     MOVE CURRENT-DAY            TO H1-RUN-DD.                            
024100     MOVE CURRENT-YEAR           TO H1-RUN-YY.                            
024200     WRITE RPT-REC FROM RSI-RPT-HEAD1.                                    
024300     WRITE RPT-REC FROM RSI-RPT-HEAD2.                                    
024400 B0010-EXIT.                                                              
024500     EXIT.                                                                
024600*-----------------------------------------------------------------        
024700 C0001-INITIALIZE.                                                        
024800*-----------------------------------------------------------------        
024900     INITIALIZE WS-READ-COUNT                                             
025000                WS-TRADE-COUNT.                                           
025100     MOVE 'N' TO WS-INDIC-EOF-SW.                                         
025200     MOVE 'N' TO WS-POSITION-OPEN-SW.                                     
025300     MOVE WS-STARTING-VALUE      TO WS-PORTFOLIO-VALUE.                   
025400     MOVE ZERO                   TO WS-ENTRY-PRICE                        
025500                                     WS-TRADE-CAPITAL                     
025600                                     WS-PROFIT                            
025700                                     WS-TOTAL-PL.                         
025800 C0001-EXIT.                                                              
025900     EXIT.                                                                
026000*-----------------------------------------------------------------        
026100 D0001-PROCESS-BARS.                                                      
026200*-----------------------------------------------------------------        
026300     PERFORM D0010-READ-INDIC    THRU D0010-EXIT.                         
026400     PERFORM D0020-PROCESS-LOOP  THRU D0020-EXIT                          
026500         UNTIL INDIC-EOF.                                                 
026600 D0001-EXIT.                                                              
026700     EXIT.                                                                
026800*-----------------------------------------------------------------        
026900 D0010-READ-INDIC.                                                        
027000*-----------------------------------------------------------------        
027100     READ INDIC-FILE                                                      
027200         AT END                                                           
027300             SET INDIC-EOF TO TRUE                                        
027400     END-READ.                                                            
027500*                                                                         
027600     IF NOT INDIC-EOF                                                     
027700         ADD 1 TO WS-READ-COUNT                                           
027800         MOVE IX-BAR-DATE        TO WS-CURR-BAR-DATE                      
027900         MOVE IX-BAR-TIME        TO WS-CURR-BAR-TIME                      
028000         MOVE IX-CLOSE-PX        TO WS-CURR-CLOSE-PX                      
028100         MOVE IX-RSI-VAL         TO WS-CURR-RSI-VAL                       
028200     END-IF.                                                              
028300 D0010-EXIT.                                                              
028400     EXIT.                                                                
028500*-----------------------------------------------------------------        
028600 D0020-PROCESS-LOOP.                                                      
028700*-----------------------------------------------------------------        
028800* A BAR WHERE RSI IS STILL UNDEFINED (THE WARM-UP SENTINEL)               
028900* IS NOT A TICK - SKIP THE SIGNAL TEST BUT KEEP READING.                  
029000     IF WS-CURR-RSI-VAL NOT = -1                                          
029100         PERFORM E0010-EVAL-SIGNAL THRU E0010-EXIT                        
029200     END-IF.                                                              
029300*                                                                         
029400     PERFORM D0010-READ-INDIC THRU D0010-EXIT.                            
029500 D0020-EXIT.                                                              
029600     EXIT.                                                                
029700*-----------------------------------------------------------------        
029800 E0010-EVAL-SIGNAL.                                                       
029900*-----------------------------------------------------------------        
030000* AT MOST ONE POSITION OPEN AT A TIME - A BUY SIGNAL WHILE                
030100* LONG, OR A SELL SIGNAL WHILE FLAT, IS SIMPLY IGNORED.                   
030200     IF NOT POSITION-OPEN                                                 
030300         IF WS-CURR-RSI-VAL < WS-RSI-OVERSOLD                             
030400             PERFORM E0020-EXECUTE-BUY THRU E0020-EXIT                    
030500         END-IF                                                           
030600     ELSE                                                                 
030700         IF WS-CURR-RSI-VAL > WS-RSI-OVERBOUGHT                           
030800             PERFORM E0030-EXECUTE-SELL THRU E0030-EXIT                   
030900         END-IF                                                           
031000     END-IF.                                                              
031100 E0010-EXIT.                                                              
031200     EXIT.                                                                
031300*-----------------------------------------------------------------        
031400 E0020-EXECUTE-BUY.                                                       
031500*-----------------------------------------------------------------        
031600     COMPUTE WS-TRADE-CAPITAL ROUNDED =                                   
031700         WS-PORTFOLIO-VALUE * WS-TRADE-PERCENT.                           
031800     MOVE WS-CURR-CLOSE-PX       TO WS-ENTRY-PRICE.                       
031900     SET POSITION-OPEN TO TRUE.                                           
032000*                                                                         
032100     MOVE 'BUY '                 TO TR-ACTION.                            
032200     MOVE ZERO                   TO TR-TRADE-PL.                          
032300     PERFORM F0001-WRITE-TRADE  THRU F0001-EXIT.                          
032400     PERFORM F0010-WRITE-DETAIL THRU F0010-EXIT.                          
032500 E0020-EXIT.                                                              
032600     EXIT.                                                                
032700*-----------------------------------------------------------------        
032800 E0030-EXECUTE-SELL.                                                      
032900*-----------------------------------------------------------------        
033000     COMPUTE WS-PROFIT ROUNDED =                                          
033100         WS-TRADE-CAPITAL * (WS-CURR-CLOSE-PX - WS-ENTRY-PRICE)           
033200         / WS-ENTRY-PRICE.                                                
033300     ADD WS-PROFIT TO WS-PORTFOLIO-VALUE.                                 
033400     ADD WS-PROFIT TO WS-TOTAL-PL.                                        
033500*                                                                         
033600     MOVE 'N' TO WS-POSITION-OPEN-SW.                                     
033700     MOVE ZERO                   TO WS-TRADE-CAPITAL                      
033800                                     WS-ENTRY-PRICE.                      
033900*                                                                         
034000     MOVE 'SELL'                 TO TR-ACTION.                            
034100     MOVE WS-PROFIT              TO TR-TRADE-PL.                          
034200     PERFORM F0001-WRITE-TRADE  THRU F0001-EXIT.                          
034300     PERFORM F0010-WRITE-DETAIL THRU F0010-EXIT.                          
034400 E0030-EXIT.                                                              
034500     EXIT.                                                                
034600*-----------------------------------------------------------------        
034700 F0001-WRITE-TRADE.                                                       
034800*-----------------------------------------------------------------        
034900     MOVE WS-CURR-BAR-DATE       TO TR-TRADE-DATE.                        
035000     MOVE WS-CURR-BAR-TIME       TO TR-TRADE-TIME.                        
035100     MOVE WS-CURR-CLOSE-PX       TO TR-PRICE.                             
035200     MOVE WS-CURR-RSI-VAL        TO TR-RSI-AT-TRADE.                      
035300*                                                                         
035400     WRITE TRADE-REC.                                                     
035500     ADD 1 TO WS-TRADE-COUNT.                                             
035600 F0001-EXIT.                                                              
035700     EXIT.                                                                
035800*-----------------------------------------------------------------        
035900 F0010-WRITE-DETAIL.                                                      
036000*-----------------------------------------------------------------        
036100     MOVE TR-ACTION              TO D1-ACTION.                            
036200     MOVE TR-TRADE-DATE          TO D1-TRADE-DATE.                        
036300     MOVE TR-TRADE-TIME          TO D1-TRADE-TIME.                        
036400     MOVE TR-PRICE               TO D1-PRICE-E.                           
036500     MOVE TR-RSI-AT-TRADE        TO D1-RSI-E.                             
036600     MOVE TR-TRADE-PL            TO D1-PL-E.                              
036700*                                                                         
036800     WRITE RPT-REC FROM RSI-RPT-DETAIL.                                   
036900 F0010-EXIT.                                                              
037000     EXIT.                                                                
037100*-----------------------------------------------------------------        
037200 G0001-FORCE-CLOSE.                                                       
037300*-----------------------------------------------------------------        
037400* 2006-11-09 MTC - REUSE E0030 DIRECTLY SO THE FORCE-CLOSE AND            
037500* THE NORMAL SELL NEVER DRIFT APART AGAIN.  WS-CURR-BAR STILL             
037600* HOLDS THE LAST BAR READ - THE AT-END READ NEVER TOUCHES IT.             
037700     PERFORM E0030-EXECUTE-SELL THRU E0030-EXIT.                          
037800 G0001-EXIT.                                                              
037900     EXIT.                                                                
038000*-----------------------------------------------------------------        
038100 H0001-WRITE-SUMMARY.                                                     
038200*-----------------------------------------------------------------        
038300     MOVE WS-STARTING-VALUE      TO T1-START-E.                           
038400     MOVE WS-PORTFOLIO-VALUE     TO T1-FINAL-E.                           
038500     MOVE WS-TRADE-COUNT         TO T1-COUNT-E.                           
038600     MOVE WS-TOTAL-PL            TO T1-TOTPL-E.                           
038700*                                                                         
038800     WRITE RPT-REC FROM RSI-RPT-TRAILER.                                  
038900 H0001-EXIT.                                                              
039000     EXIT.                                                                
039100*-----------------------------------------------------------------        
039200 Y0001-DISPLAY-TOTALS.                                                    
039300*-----------------------------------------------------------------        
039400     DISPLAY '----------------------------------------'.                  
039500     DISPLAY 'BARS READ FROM INDICATOR FILE : ' WS-READ-COUNT.            
039600     DISPLAY 'TRADES WRITTEN TO TRADE LOG   : ' WS-TRADE-COUNT.           
039700     DISPLAY 'STARTING PORTFOLIO VALUE      : '                           
039800             WS-STARTING-VALUE.                                           
039900     DISPLAY 'FINAL PORTFOLIO VALUE         : '                           
040000             WS-PORTFOLIO-VALUE.                                          
040100     DISPLAY 'TOTAL REALIZED P/L            : ' WS-TOTAL-PL.              
040200     DISPLAY '----------------------------------------'.                  
040300     DISPLAY 'RSIBTCH - STRATEGY/ENGINE RUN ENDED       '.                
040400 Y0001-EXIT.                                                              
040500     EXIT.                                                                
040600*-----------------------------------------------------------------        
040700 Y0010-ERR-HANDLING.                                                      
040800*-----------------------------------------------------------------        
040900     DISPLAY '****************************************'.                  
041000     DISPLAY '  RSIBTCH ERROR HANDLING REPORT          '.                 
041100     DISPLAY '****************************************'.                  
041200     DISPLAY '  ' WS-ERR-MSG.                                             
041300     DISPLAY '  RETURN CODE: ' WS-ERR-CDE.                                
041400     DISPLAY '  PARAGRAPH  : ' WS-ERR-PROC.                               
041500     DISPLAY '****************************************'.                  
041600*                                                                         
041700     STOP RUN.                                                            
041800 Y0010-EXIT.                                                              
041900     EXIT.                                                                
042000*-----------------------------------------------------------------        
042100 Z0001-CLOSE-FILES.                                                       
042200*-----------------------------------------------------------------        
042300     CLOSE INDIC-FILE.                                                    
042400     CLOSE TRADE-FILE.                                                    
042500     CLOSE RPT-FILE.                                                      
042600 Z0001-EXIT.                                                              
042700     EXIT.                                                                
