000100*****************************************************************         
000200* INDCXREC   - ENRICHED BAR RECORD (INDICATOR STEP OUTPUT /               
000300*              STRATEGY+ENGINE STEP INPUT).  CARRIES THE RAW              
000400*              OHLCV FIELDS PLUS THE FULL INDICATOR SET.                  
000500*              UNDEFINED INDICATOR VALUES ARE STORED AS -1.               
000600*-----------------------------------------------------------------        
000700* 1992-06-02 SRP  ORIGINAL LAYOUT - RSI/SMA ONLY                  RSI0004 
000800* 1995-09-14 DWK  ADDED MACD/SIGNAL/HIST, EMA-20, WMA-20          RSI0142 
000900* 1999-01-08 SRP  Y2K - WIDENED IX-BAR-DATE TO 4-DIGIT YEAR       Y2K0041 
001000*****************************************************************         
001100 01  INDICATOR-REC.                                                       
001200     05  IX-BAR-DATE             PIC 9(08).                               
001300     05  IX-BAR-TIME             PIC 9(06).                               
001400     05  IX-OHLC-GROUP.                                                   
001500         10  IX-OPEN-PX          PIC S9(07)V9(04).                        
001600         10  IX-HIGH-PX          PIC S9(07)V9(04).                        
001700         10  IX-LOW-PX           PIC S9(07)V9(04).                        
001800         10  IX-CLOSE-PX         PIC S9(07)V9(04).                        
001900     05  IX-OHLC-ALPHA REDEFINES IX-OHLC-GROUP PIC X(44).                 
002000     05  IX-VOLUME               PIC 9(12).                               
002100     05  IX-RSI-VAL              PIC S9(03)V9(04).                        
002200     05  IX-MACD-VAL             PIC S9(07)V9(04).                        
002300     05  IX-MACD-SIG             PIC S9(07)V9(04).                        
002400     05  IX-MACD-HIST            PIC S9(07)V9(04).                        
002500     05  IX-SMA-20               PIC S9(07)V9(04).                        
002600     05  IX-EMA-20               PIC S9(07)V9(04).                        
002700     05  IX-WMA-20               PIC S9(07)V9(04).                        
002800     05  FILLER                  PIC X(17).                               
